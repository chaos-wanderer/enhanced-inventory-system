000100******************************************************************
000200*    COPYBOOK      PRODREC
000300*    PRODUCT MASTER RECORD - INVENTORY CONTROL SYSTEM
000400*    ONE ENTRY PER STOCKED PRODUCT, KEYED BY PM-PROD-ID.
000500*    RECORD IS CARRIED COMMA-DELIMITED ON PRODUCTS-FILE AND
000600*    UNSTRUNG/STRUNG INTO THIS FIXED LAYOUT AT THE FILE BOUNDARY -
000700*    SEE 300-LOAD-ONE-PRODUCT-RECORD / 300-SAVE-ONE-PRODUCT-RECORD
000800*    IN BATCH-UPDATE.
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE-WRITTEN   MAR 1987         ORIGINAL LAYOUT - J. OKAFOR
001200*    FEB 03 1994    R.HOLLOWAY  RQ1094  ADDED PM-RECORD-STATUS
001300*                               BYTE FOR FUTURE SOFT-DELETE USE
001400*    SEP 19 1998    R.HOLLOWAY  Y2K017  REVIEWED FOR YEAR 2000 -
001500*                               NO 2-DIGIT YEAR FIELDS IN THIS
001600*                               COPYBOOK, NO CHANGE REQUIRED
001700******************************************************************
001800 01  PRODUCT-MASTER-RECORD.
001900     05  PM-PROD-ID                  PIC X(10).
002000     05  PM-PROD-NAME                PIC X(35).
002100     05  PM-PROD-QTY                 PIC S9(4).
002200     05  PM-PROD-PRICE                PIC S9(7)V9(2) COMP-3.
002300     05  PM-RECORD-STATUS             PIC X(01) VALUE "A".
002400         88  PM-RECORD-ACTIVE                   VALUE "A".
002500         88  PM-RECORD-DELETED                   VALUE "D".
002600     05  PM-PRICE-ALT-VIEW REDEFINES PM-PROD-PRICE
002700                                      PIC S9(9) COMP-3.
002800     05  FILLER                       PIC X(05).

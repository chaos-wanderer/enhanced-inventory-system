000100******************************************************************
000200*    COPYBOOK      TRANXREC
000300*    TRANSACTION RECORD - INVENTORY MAINTENANCE COMMAND
000400*    ONE ENTRY PER MAINTENANCE COMMAND ON TRANSACTION-FILE,
000500*    REPLACES THE OLD ON-LINE MENU CHOICE + PROMPTED FIELDS.
000600******************************************************************
000700*    CHANGE LOG
000800*    DATE-WRITTEN   MAR 1987         ORIGINAL LAYOUT - J. OKAFOR
000900*    JUN 11 1991    D.FARRELL   RQ0691  WIDENED TX-PROD-NAME
001000*                               FROM 20 TO 35 TO MATCH PRODREC
001100*    SEP 19 1998    R.HOLLOWAY  Y2K017  REVIEWED FOR YEAR 2000 -
001200*                               NO 2-DIGIT YEAR FIELDS, NO CHANGE
001300******************************************************************
001400 01  TRANSACTION-RECORD.
001500     05  TX-TXN-CODE                  PIC X(02).
001600         88  TX-IS-ADD                          VALUE "AD".
001700         88  TX-IS-UPDATE-NAME                  VALUE "UN".
001800         88  TX-IS-UPDATE-PRICE                 VALUE "UP".
001900         88  TX-IS-SET-QTY                      VALUE "UQ".
002000         88  TX-IS-INCREASE-QTY                 VALUE "IQ".
002100         88  TX-IS-DECREASE-QTY                 VALUE "DQ".
002200         88  TX-IS-REMOVE                       VALUE "RM".
002300     05  TX-PROD-ID                   PIC X(10).
002400     05  TX-PROD-NAME                 PIC X(35).
002500     05  TX-TXN-QTY                   PIC S9(4).
002600     05  TX-TXN-PRICE                 PIC S9(7)V9(2) COMP-3.
002700     05  TX-QTY-ALT-VIEW REDEFINES TX-TXN-QTY
002800                                      PIC S9(4) COMP.
002900     05  FILLER                       PIC X(05).

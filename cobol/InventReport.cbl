000100******************************************************************
000200* PROGRAM:  INVENTORY-REPORT
000300* PURPOSE:  ON-DEMAND REPORTING RUN FOR THE INVENTORY CONTROL
000400*           SYSTEM.  LOADS THE PRODUCT MASTER INTO A WORKING
000500*           TABLE, SORTS IT PER THE REQUEST CARD, PRINTS THE
000600*           PRODUCT LISTING, RUNS A KEYWORD SEARCH AGAINST THE
000700*           PRODUCT NAMES AND PRINTS THE RESULTS, THEN PRINTS A
000800*           SUMMARY OF ON-HAND VALUE.  REPLACES THE OLD
000900*           INVENTORY/REORDER REPORT PAIR - SEE CHANGE LOG.
001000*
001100* USED FILES
001200*    - PRODUCTS-FILE       (PRODUCT MASTER, COMMA-TEXT, IN)
001300*    - REPORT-CTL-FILE-IN  (ONE REQUEST CARD, IN)
001400*    - INVENT-REPORT-OUT   (LISTING/SEARCH/SUMMARY, OUT)
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 INVENTORY-REPORT.
001900 AUTHOR.                     Priya K. Sandhu.
002000 INSTALLATION.               MIDLAND SUPPLY CO. - DATA PROCESSING.
002100 DATE-WRITTEN.               APRIL 02, 1987.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
002400******************************************************************
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 04/02/87  PKS  ----    ORIGINAL PROGRAM - PRINTED THE INVENTORY
002800*                        LISTING AND THE REORDER LISTING FROM THE
002900*                        INDEXED MASTER, ONE PASS, TWO PRINT
003000*                        FILES.
003100* 07/21/89  DRF  RQ0789  REWORKED TO READ THE COMMA-TEXT MASTER
003200*                        PRODUCED BY BATCH-UPDATE INSTEAD OF THE
003300*                        OLD INDEXED FILE - THE CONVERT/INDEX
003400*                        STEP WAS DROPPED FROM THE JCL.
003500* 03/30/90  PKS  RQ0290  DROPPED THE REORDER LISTING - SUPPLIER
003600*                        LOOKUP WAS MOVED TO THE PURCHASING
003700*                        SYSTEM, NOT OUR JOB ANY LONGER.
003800* 08/14/91  PKS  RQ0891  ADDED THE SORT-BY-NAME/SORT-BY-PRICE
003900*                        REQUEST CARD (REPORT-CTL-FILE-IN) SO THE
004000*                        PRICING DESK CAN ORDER THE LISTING
004100*                        WITHOUT A SPECIAL RUN.
004200* 05/19/94  R.H  RQ0594  ADDED THE KEYWORD SEARCH SECTION AND THE
004300*                        SUMMARY-OF-VALUE SECTION TO THE SAME
004400*                        REQUEST CARD - ONE RUN NOW PRODUCES ALL
004500*                        THREE SECTIONS.
004600* 09/19/98  R.H  Y2K017  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
004700*                        FIELDS IN THIS PROGRAM, NO CHANGE
004800*                        REQUIRED.
004900* 01/06/99  R.H  Y2K017  YEAR 2000 SIGN-OFF FILED WITH AUDIT.
005000* 05/17/00  T.W  RQ0500  RAISED WS-RT-MAX-ENTRIES FROM 2000 TO
005100*                        9999 TO MATCH BATCH-UPDATE.
005200* 03/04/03  R.H  RQ0304  ADDED THE OVERFLOW GUARD AND COUNT ON
005300*                        THE LOAD SIDE - A MASTER PAST
005400*                        WS-RT-MAX-ENTRIES USED TO RUN PAST THE
005500*                        TABLE BOUNDARY INSTEAD OF BEING
005600*                        COUNTED AND SKIPPED.
005700* 08/19/03  R.H  RQ0803  ADDED SORT CODE "0" (UNORDERED) SO THE
005800*                        PRICING DESK CAN GET THE LISTING IN
005900*                        NATURAL TABLE ORDER WITHOUT ANY SORT
006000*                        PASS, AND MADE IT THE DEFAULT WHEN THE
006100*                        REQUEST CARD IS MISSING.  DROPPED THE
006200*                        "PRODUCTS LISTED" COUNT LINE OFF THE
006300*                        PRODUCT LISTING AND REPLACED THE HEADER
006400*                        BLANK LINE AND THE FOOTER LINE WITH A
006500*                        DASHED RULE, TOP AND BOTTOM, TO MATCH
006600*                        THE FLAT, NO-SUBTOTAL LISTING FORMAT
006700*                        PURCHASING ASKED FOR.
006800******************************************************************
006900 ENVIRONMENT                 DIVISION.
007000*-----------------------------------------------------------------
007100 CONFIGURATION               SECTION.
007200 SOURCE-COMPUTER.            IBM-PC.
007300 OBJECT-COMPUTER.            IBM-PC.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*-----------------------------------------------------------------
007700 INPUT-OUTPUT                SECTION.
007800 FILE-CONTROL.
007900     SELECT  PRODUCTS-FILE
008000             ASSIGN TO  PRODFILE
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS WS-PRODUCTS-FILE-STAT.
008300
008400     SELECT  REPORT-CTL-FILE-IN
008500             ASSIGN TO  CTLCARD
008600             ORGANIZATION IS LINE SEQUENTIAL
008700             FILE STATUS IS WS-CTL-FILE-STAT.
008800
008900     SELECT  INVENT-REPORT-OUT
009000             ASSIGN TO  RPTFILE
009100             ORGANIZATION IS LINE SEQUENTIAL.
009200******************************************************************
009300 DATA                        DIVISION.
009400*-----------------------------------------------------------------
009500 FILE                        SECTION.
009600*    SEE BATCH-UPDATE FOR THE NOTE ON THE TWO RECORDS SHARING
009700*    STORAGE ON THIS FD.
009800 FD  PRODUCTS-FILE
009900     RECORD CONTAINS 100 CHARACTERS.
010000 01  PRODUCTS-CSV-LINE.
010100     05  FILLER                      PIC X(100).
010200     COPY "PRODREC.cpy".
010300
010400*    ONE REQUEST CARD PER RUN - SORT CODE AND AN OPTIONAL
010500*    KEYWORD.  REPLACES THE OLD MENU'S REPORT-CHOICE PROMPT.
010600 FD  REPORT-CTL-FILE-IN
010700     RECORD CONTAINS 40 CHARACTERS
010800     DATA RECORD IS REPORT-CONTROL-CARD.
010900 01  REPORT-CONTROL-CARD.
011000     05  RC-SORT-CODE                 PIC X(01).
011100         88  RC-SORT-UNORDERED                 VALUE "0".
011200         88  RC-SORT-NAME-ASCENDING            VALUE "1".
011300         88  RC-SORT-NAME-DESCENDING           VALUE "2".
011400         88  RC-SORT-PRICE-ASCENDING           VALUE "3".
011500         88  RC-SORT-PRICE-DESCENDING          VALUE "4".
011600     05  FILLER                       PIC X(01).
011700     05  RC-SEARCH-KEYWORD             PIC X(35).
011800     05  RC-SORT-CODE-ALT REDEFINES RC-SORT-CODE
011900                                      PIC X(01).
012000     05  FILLER                       PIC X(03).
012100
012200 FD  INVENT-REPORT-OUT
012300     RECORD CONTAINS 80 CHARACTERS
012400     DATA RECORD IS INVENT-REPORT-LINE.
012500 01  INVENT-REPORT-LINE.
012600     05  FILLER                      PIC X(80).
012700*-----------------------------------------------------------------
012800 WORKING-STORAGE             SECTION.
012900*-----------------------------------------------------------------
013000 77  WS-RT-OVERFLOW-CNT               PIC S9(4) COMP VALUE ZERO.
013100 01  WS-SWITCHES.
013200     05  WS-PRODUCTS-EOF-SW           PIC X(01) VALUE "N".
013300         88  WS-PRODUCTS-EOF                    VALUE "Y".
013400     05  WS-PRODUCTS-FILE-OPEN-SW     PIC X(01) VALUE "Y".
013500         88  WS-PRODUCTS-FILE-OPENED            VALUE "Y".
013600     05  WS-CTL-CARD-FOUND-SW         PIC X(01) VALUE "N".
013700         88  WS-CTL-CARD-FOUND                  VALUE "Y".
013800     05  WS-KEYWORD-PRESENT-SW        PIC X(01) VALUE "N".
013900         88  WS-KEYWORD-PRESENT                 VALUE "Y".
014000     05  WS-MATCH-FOUND-SW            PIC X(01) VALUE "N".
014100         88  WS-SEARCH-MATCH-FOUND              VALUE "Y".
014200     05  WS-SWAP-MADE-SW              PIC X(01) VALUE "Y".
014300         88  WS-SWAP-WAS-MADE                   VALUE "Y".
014400     05  FILLER                       PIC X(04).
014500*-----------------------------------------------------------------
014600 01  WS-FILE-STATUSES.
014700     05  WS-PRODUCTS-FILE-STAT        PIC X(02).
014800         88  WS-PRODUCTS-FILE-OK               VALUE "00".
014900         88  WS-PRODUCTS-FILE-NOT-FOUND        VALUE "35".
015000     05  WS-CTL-FILE-STAT             PIC X(02).
015100         88  WS-CTL-FILE-OK                    VALUE "00".
015200     05  FILLER                       PIC X(04).
015300*-----------------------------------------------------------------
015400 01  WS-COUNTERS-AND-SUBSCRIPTS COMP.
015500     05  WS-RT-COUNT                 PIC S9(4)    VALUE ZERO.
015600     05  WS-RT-MAX-ENTRIES            PIC S9(4)    VALUE 9999.
015700     05  WS-LINE-CNT                  PIC S9(4)    VALUE ZERO.
015800     05  WS-MATCH-CNT                  PIC S9(4)    VALUE ZERO.
015900     05  WS-FIELDS-FOUND               PIC S9(1)    VALUE ZERO.
016000     05  WS-KEYWORD-LEN                PIC S9(2)    VALUE ZERO.
016100     05  WS-SCAN-START                  PIC S9(2)    VALUE ZERO.
016200     05  WS-SCAN-LIMIT                  PIC S9(2)    VALUE ZERO.
016300     05  FILLER                       PIC S9(4)    VALUE ZERO.
016400*-----------------------------------------------------------------
016500 01  REPORT-TABLE.
016600     05  RT-ENTRY OCCURS 1 TO 9999 TIMES
016700             DEPENDING ON WS-RT-COUNT
016800             INDEXED BY RT-IDX RT-SCAN-IDX.
016900         10  RT-PROD-ID                PIC X(10).
017000         10  RT-PROD-NAME               PIC X(35).
017100         10  RT-PROD-QTY                PIC S9(4).
017200         10  RT-PROD-PRICE              PIC S9(7)V9(2) COMP-3.
017300         10  RT-PROD-NAME-FOLD          PIC X(35).
017400         10  FILLER                     PIC X(05).
017500*-----------------------------------------------------------------
017600*    SORT-TIME SWAP-HOLDING AREA - ONE ENTRY, ONE FIELD WIDE.
017700*-----------------------------------------------------------------
017800 01  WS-SORT-SWAP-AREA.
017900     05  WS-SWAP-PROD-ID               PIC X(10).
018000     05  WS-SWAP-PROD-NAME              PIC X(35).
018100     05  WS-SWAP-PROD-QTY               PIC S9(4).
018200     05  WS-SWAP-PROD-PRICE             PIC S9(7)V9(2) COMP-3.
018300     05  WS-SWAP-PROD-NAME-FOLD         PIC X(35).
018400     05  FILLER                        PIC X(05).
018500*-----------------------------------------------------------------
018600*    CSV FIELD-SPLITTING WORK AREA - SAME CONVENTION AS
018700*    BATCH-UPDATE'S 500-LEVEL.
018800*-----------------------------------------------------------------
018900 01  WS-CSV-RAW-FIELDS.
019000     05  WS-RAW-ID                    PIC X(20).
019100     05  WS-RAW-NAME                  PIC X(35).
019200     05  WS-RAW-QTY-TEXT               PIC X(05).
019300     05  WS-RAW-PRICE-TEXT             PIC X(11).
019400     05  FILLER                       PIC X(05).
019500*-----------------------------------------------------------------
019600 01  WS-RAW-QTY-FIELDS REDEFINES WS-RAW-QTY-TEXT.
019700     05  WS-QTY-SIGN-CHAR             PIC X(01).
019800     05  WS-QTY-DIGITS                PIC 9(04).
019900*-----------------------------------------------------------------
020000 01  WS-RAW-PRICE-FIELDS REDEFINES WS-RAW-PRICE-TEXT.
020100     05  WS-PRICE-SIGN-CHAR           PIC X(01).
020200     05  WS-PRICE-WHOLE-DIGITS         PIC 9(07).
020300     05  WS-PRICE-DOT                 PIC X(01).
020400     05  WS-PRICE-DEC-DIGITS          PIC 9(02).
020500*-----------------------------------------------------------------
020600*    VALUE-COMPUTE LINKAGE TO COMPUTE-VALUE.
020700*-----------------------------------------------------------------
020800 01  LINK-PARAMETERS.
020900     05  LS-PROD-QTY                  PIC S9(4).
021000     05  LS-PROD-PRICE                PIC S9(7)V9(2) COMP-3.
021100     05  LS-EXT-VALUE                  PIC S9(9)V9(2) COMP-3.
021200     05  FILLER                       PIC X(05).
021300*-----------------------------------------------------------------
021400 01  WS-SUMMARY-TOTALS.
021500     05  WS-GRAND-QTY                 PIC S9(9)    COMP.
021600     05  WS-GRAND-VALUE                PIC S9(9)V9(2) COMP-3.
021700     05  FILLER                       PIC X(05).
021800*-----------------------------------------------------------------
021900*    CHARACTER COMPARE WORK AREA FOR THE KEYWORD SEARCH - NO
022000*    INTRINSIC FUNCTION IS USED, SO UPPER-CASING IS DONE WITH
022100*    INSPECT CONVERTING AND THE SUBSTRING TEST IS DONE ONE
022200*    STARTING POSITION AT A TIME.
022300*-----------------------------------------------------------------
022400 01  WS-KEYWORD-FOLD.
022500     05  FILLER                       PIC X(35).
022600 01  WS-ONE-CHAR-WORK.
022700     05  WS-ONE-CHAR                  PIC X(01).
022800     05  FILLER                       PIC X(04).
022900*-----------------------------------------------------------------
023000*    REPORT LINES - ONE GROUP PER PRINT LINE, FILLER BETWEEN
023100*    EVERY COLUMN.
023200*-----------------------------------------------------------------
023300 01  LISTING-TITLE-LINE.
023400     05  FILLER                       PIC X(09) VALUE SPACES.
023500     05  FILLER                       PIC X(22)
023600                             VALUE "PRODUCT LISTING for (".
023700     05  DSP-YEAR                      PIC 9(04).
023800     05  FILLER                       PIC X(01) VALUE "/".
023900     05  DSP-MONTH                     PIC 9(02).
024000     05  FILLER                       PIC X(01) VALUE "/".
024100     05  DSP-DAY                       PIC 9(02).
024200     05  FILLER                       PIC X(01) VALUE ")".
024300     05  FILLER                       PIC X(20) VALUE SPACES.
024400
024500 01  LISTING-HEADER-LINE.
024600     05  FILLER                       PIC X(01) VALUE SPACES.
024700     05  FILLER                       PIC X(10) VALUE "PROD ID".
024800     05  FILLER                       PIC X(35) VALUE "PRODUCT NAME".
024900     05  FILLER                       PIC X(06) VALUE "  QTY".
025000     05  FILLER                       PIC X(10) VALUE "   PRICE".
025100     05  FILLER                       PIC X(17) VALUE SPACES.
025200
025300 01  LISTING-DETAIL-LINE.
025400     05  FILLER                       PIC X(01) VALUE SPACES.
025500     05  LD-PROD-ID                   PIC X(10).
025600     05  LD-PROD-NAME                  PIC X(35).
025700     05  LD-PROD-QTY                   PIC -(4)9.
025800     05  FILLER                       PIC X(02) VALUE SPACES.
025900     05  LD-PROD-PRICE                 PIC $$$$$$9.99.
026000     05  FILLER                       PIC X(07) VALUE SPACES.
026100
026200 01  LISTING-RULE-LINE.
026300     05  FILLER                       PIC X(80) VALUE ALL "-".
026400
026500 01  SEARCH-TITLE-LINE.
026600     05  FILLER                       PIC X(01) VALUE SPACES.
026700     05  FILLER             PIC X(20) VALUE "SEARCH RESULTS for (".
026800     05  ST-KEYWORD                   PIC X(35).
026900     05  FILLER                       PIC X(01) VALUE ")".
027000     05  FILLER                       PIC X(23) VALUE SPACES.
027100
027200 01  SEARCH-HEADER-LINE.
027300     05  FILLER                       PIC X(01) VALUE SPACES.
027400     05  FILLER                       PIC X(10) VALUE "PROD ID".
027500     05  FILLER                       PIC X(35) VALUE "PRODUCT NAME".
027600     05  FILLER                       PIC X(06) VALUE "  QTY".
027700     05  FILLER                       PIC X(10) VALUE "   PRICE".
027800     05  FILLER                       PIC X(17) VALUE SPACES.
027900
028000 01  SEARCH-DETAIL-LINE.
028100     05  FILLER                       PIC X(01) VALUE SPACES.
028200     05  SD-PROD-ID                   PIC X(10).
028300     05  SD-PROD-NAME                  PIC X(35).
028400     05  SD-PROD-QTY                   PIC -(4)9.
028500     05  FILLER                       PIC X(02) VALUE SPACES.
028600     05  SD-PROD-PRICE                 PIC $$$$$$9.99.
028700     05  FILLER                       PIC X(07) VALUE SPACES.
028800
028900 01  SEARCH-NO-MATCH-LINE.
029000     05  FILLER                       PIC X(02) VALUE SPACES.
029100     05  FILLER                       PIC X(17)
029200                         VALUE "NO PRODUCTS FOUND".
029300     05  FILLER                       PIC X(61) VALUE SPACES.
029400
029500 01  SUMMARY-TITLE-LINE.
029600     05  FILLER                       PIC X(01) VALUE SPACES.
029700     05  FILLER                       PIC X(15) VALUE "SUMMARY REPORT".
029800     05  FILLER                       PIC X(64) VALUE SPACES.
029900
030000 01  SUMMARY-LINE-1.
030100     05  FILLER                       PIC X(02) VALUE SPACES.
030200     05  FILLER             PIC X(15) VALUE "TOTAL PRODUCTS:".
030300     05  FILLER                       PIC X(08) VALUE SPACES.
030400     05  SM1-COUNT                    PIC ZZZZ9.
030500     05  FILLER                       PIC X(49) VALUE SPACES.
030600
030700 01  SUMMARY-LINE-2.
030800     05  FILLER                       PIC X(02) VALUE SPACES.
030900     05  FILLER        PIC X(22) VALUE "TOTAL STOCK QUANTITY:".
031000     05  SM2-QTY                      PIC Z(6)9.
031100     05  FILLER                       PIC X(49) VALUE SPACES.
031200
031300 01  SUMMARY-LINE-3.
031400     05  FILLER                       PIC X(02) VALUE SPACES.
031500     05  FILLER       PIC X(23) VALUE "TOTAL INVENTORY VALUE:".
031600     05  FILLER                       PIC X(01) VALUE SPACES.
031700     05  FILLER                       PIC X(01) VALUE "$".
031800     05  SM3-VALUE                    PIC Z(8)9.99.
031900     05  FILLER                       PIC X(41) VALUE SPACES.
032000*-----------------------------------------------------------------
032100 01  WS-RUN-DATE.
032200     05  WS-RUN-YYYYMMDD               PIC 9(08).
032300     05  WS-RUN-DATE-R REDEFINES WS-RUN-YYYYMMDD.
032400         10  WS-RUN-CCYY               PIC 9(04).
032500         10  WS-RUN-MM                 PIC 9(02).
032600         10  WS-RUN-DD                 PIC 9(02).
032700     05  FILLER                       PIC X(06).
032800******************************************************************
032900 PROCEDURE                   DIVISION.
033000*-----------------------------------------------------------------
033100* MAIN PROCEDURE
033200*-----------------------------------------------------------------
033300 100-INVENTORY-REPORT.
033400     PERFORM 200-INITIATE-INVENTORY-REPORT.
033500     PERFORM 200-PRODUCE-REPORTS.
033600     PERFORM 200-TERMINATE-INVENTORY-REPORT.
033700     STOP RUN.
033800*-----------------------------------------------------------------
033900 200-INITIATE-INVENTORY-REPORT.
034000     PERFORM 300-OPEN-REPORT-FILES.
034100     PERFORM 300-READ-CONTROL-CARD.
034200     PERFORM 300-BUILD-REPORT-TABLE.
034300     PERFORM 300-SORT-REPORT-TABLE
034400         THRU 300-SORT-REPORT-TABLE-EXIT.
034500*-----------------------------------------------------------------
034600* PRINT THE LISTING, THE SEARCH RESULTS, AND THE SUMMARY - IN
034700* THAT ORDER, ON ONE REPORT STREAM.
034800*-----------------------------------------------------------------
034900 200-PRODUCE-REPORTS.
035000     PERFORM 300-PRINT-PRODUCT-LISTING.
035100     PERFORM 300-PRINT-SEARCH-RESULTS.
035200     PERFORM 300-PRINT-SUMMARY-REPORT.
035300*-----------------------------------------------------------------
035400 200-TERMINATE-INVENTORY-REPORT.
035500     PERFORM 300-CLOSE-REPORT-FILES.
035600******************************************************************
035700* 300-LEVEL - FILE HANDLING
035800*-----------------------------------------------------------------
035900 300-OPEN-REPORT-FILES.
036000     ACCEPT  WS-RUN-YYYYMMDD  FROM DATE YYYYMMDD.
036100     OPEN  INPUT   PRODUCTS-FILE.
036200     IF  WS-PRODUCTS-FILE-NOT-FOUND
036300         DISPLAY "WARNING - PRODUCTS-FILE NOT FOUND, "
036400             "REPORT WILL SHOW AN EMPTY INVENTORY"
036500         MOVE "N" TO WS-PRODUCTS-FILE-OPEN-SW
036600     ELSE
036700         IF NOT WS-PRODUCTS-FILE-OK
036800             DISPLAY "WARNING - PRODUCTS-FILE OPEN STATUS "
036900                 WS-PRODUCTS-FILE-STAT
037000             MOVE "N" TO WS-PRODUCTS-FILE-OPEN-SW
037100         END-IF
037200     END-IF.
037300     OPEN  INPUT   REPORT-CTL-FILE-IN.
037400     OPEN  OUTPUT  INVENT-REPORT-OUT.
037500*-----------------------------------------------------------------
037600* READ THE ONE REQUEST CARD.  A MISSING OR BLANK CARD DEFAULTS
037700* TO THE UNORDERED/NATURAL TABLE ORDER WITH NO KEYWORD SEARCH.
037800*-----------------------------------------------------------------
037900 300-READ-CONTROL-CARD.
038000     MOVE "0" TO RC-SORT-CODE.
038100     MOVE SPACES TO RC-SEARCH-KEYWORD.
038200     READ  REPORT-CTL-FILE-IN
038300         AT END      CONTINUE
038400         NOT AT END  SET WS-CTL-CARD-FOUND TO TRUE
038500     END-READ.
038600     IF  RC-SEARCH-KEYWORD NOT = SPACES
038700         SET WS-KEYWORD-PRESENT TO TRUE
038800     END-IF.
038900*-----------------------------------------------------------------
039000* LOAD THE MASTER INTO REPORT-TABLE, IN FILE ORDER, NO DEDUPE -
039100* THE MASTER IS ALREADY CLEAN BY THE TIME BATCH-UPDATE HAS RUN.
039200* IF THE MASTER HAS GROWN PAST WS-RT-MAX-ENTRIES, FURTHER RECORDS
039300* ARE COUNTED IN WS-RT-OVERFLOW-CNT AND SKIPPED RATHER THAN
039400* BUMPING INTO THE NEXT WORKING-STORAGE ITEM (SEE RQ0304).
039500*-----------------------------------------------------------------
039600 300-BUILD-REPORT-TABLE.
039700     IF  WS-PRODUCTS-FILE-OPENED
039800         PERFORM 400-READ-PRODUCTS-CSV-LINE
039900         PERFORM 400-LOAD-ONE-REPORT-RECORD
040000             THRU 400-LOAD-ONE-REPORT-RECORD-EXIT
040100             UNTIL WS-PRODUCTS-EOF
040200     END-IF.
040300*-----------------------------------------------------------------
040400* EXCHANGE SORT OVER REPORT-TABLE - REPEATED PASSES UNTIL A
040500* PASS MAKES NO SWAP.  DIRECTION AND KEY COME FROM THE REQUEST
040600* CARD; A REQUEST CARD PUNCHED "0" (OR A MISSING CARD) LEAVES
040700* THE TABLE IN THE ORDER IT WAS LOADED AND SKIPS THE SORT
040800* ENTIRELY - NO SORTED ORDER IS THE PRICING DESK'S FIFTH CHOICE.
040900*-----------------------------------------------------------------
041000 300-SORT-REPORT-TABLE.
041100     IF  RC-SORT-UNORDERED
041200         GO TO 300-SORT-REPORT-TABLE-EXIT
041300     END-IF.
041400     IF  WS-RT-COUNT > 1
041500         SET WS-SWAP-WAS-MADE TO TRUE
041600         PERFORM 400-SORT-ONE-PASS UNTIL NOT WS-SWAP-WAS-MADE
041700     END-IF.
041800 300-SORT-REPORT-TABLE-EXIT.
041900     EXIT.
042000*-----------------------------------------------------------------
042100 300-PRINT-PRODUCT-LISTING.
042200     PERFORM 400-PRINT-LISTING-TITLE.
042300     PERFORM 400-PRINT-LISTING-HEADER.
042400     MOVE ZERO TO WS-LINE-CNT.
042500     IF  WS-RT-COUNT > 0
042600         PERFORM 400-PRINT-LISTING-DETAIL
042700             VARYING RT-IDX FROM 1 BY 1
042800             UNTIL RT-IDX > WS-RT-COUNT
042900     END-IF.
043000     PERFORM 400-PRINT-LISTING-FOOTER.
043100*-----------------------------------------------------------------
043200* CASE-INSENSITIVE SUBSTRING SEARCH OF PRODUCT NAMES AGAINST
043300* THE REQUEST CARD'S KEYWORD.
043400*-----------------------------------------------------------------
043500 300-PRINT-SEARCH-RESULTS.
043600     PERFORM 400-PRINT-SEARCH-TITLE.
043700     IF  WS-KEYWORD-PRESENT
043800         PERFORM 400-PRINT-SEARCH-HEADER
043900         MOVE ZERO TO WS-MATCH-CNT
044000         PERFORM 500-FOLD-KEYWORD-TO-UPPER
044100         IF  WS-RT-COUNT > 0
044200             PERFORM 400-SEARCH-ONE-TABLE-ENTRY
044300                 VARYING RT-SCAN-IDX FROM 1 BY 1
044400                 UNTIL RT-SCAN-IDX > WS-RT-COUNT
044500         END-IF
044600         IF  WS-MATCH-CNT = ZERO
044700             PERFORM 400-PRINT-SEARCH-NO-MATCH
044800         END-IF
044900     ELSE
045000         PERFORM 400-PRINT-SEARCH-NO-MATCH
045100     END-IF.
045200*-----------------------------------------------------------------
045300* ACCUMULATE QUANTITY AND EXTENDED VALUE OVER THE WHOLE TABLE
045400* FOR THE THREE-LINE SUMMARY REPORT.
045500*-----------------------------------------------------------------
045600 300-PRINT-SUMMARY-REPORT.
045700     MOVE ZERO   TO WS-GRAND-QTY WS-GRAND-VALUE.
045800     IF  WS-RT-COUNT > 0
045900         PERFORM 400-ACCUMULATE-ONE-SUMMARY-ENTRY
046000             VARYING RT-IDX FROM 1 BY 1
046100             UNTIL RT-IDX > WS-RT-COUNT
046200     END-IF.
046300     PERFORM 400-PRINT-SUMMARY-LINES.
046400*-----------------------------------------------------------------
046500 300-CLOSE-REPORT-FILES.
046600     CLOSE  PRODUCTS-FILE
046700            REPORT-CTL-FILE-IN
046800            INVENT-REPORT-OUT.
046900******************************************************************
047000* 400-LEVEL - LOAD
047100*-----------------------------------------------------------------
047200 400-READ-PRODUCTS-CSV-LINE.
047300     READ  PRODUCTS-FILE
047400         AT END      SET  WS-PRODUCTS-EOF  TO TRUE
047500     END-READ.
047600*-----------------------------------------------------------------
047700 400-LOAD-ONE-REPORT-RECORD.
047800     IF  WS-RT-COUNT >= WS-RT-MAX-ENTRIES
047900         ADD 1 TO WS-RT-OVERFLOW-CNT
048000         GO TO 400-LOAD-ONE-REPORT-RECORD-EXIT
048100     END-IF.
048200     IF  PRODUCTS-CSV-LINE NOT = SPACES
048300         MOVE SPACES TO WS-RAW-ID WS-RAW-NAME
048400                        WS-RAW-QTY-TEXT WS-RAW-PRICE-TEXT
048500         MOVE ZERO   TO WS-FIELDS-FOUND
048600         UNSTRING PRODUCTS-CSV-LINE DELIMITED BY ","
048700             INTO WS-RAW-ID, WS-RAW-NAME,
048800                  WS-RAW-QTY-TEXT, WS-RAW-PRICE-TEXT
048900             TALLYING IN WS-FIELDS-FOUND
049000         END-UNSTRING
049100         IF  WS-FIELDS-FOUND >= 4
049200             ADD 1 TO WS-RT-COUNT
049300             MOVE WS-RAW-ID(1:10)  TO RT-PROD-ID(WS-RT-COUNT)
049400             MOVE WS-RAW-NAME      TO RT-PROD-NAME(WS-RT-COUNT)
049500             MOVE RT-PROD-NAME(WS-RT-COUNT)
049600                                   TO RT-PROD-NAME-FOLD(WS-RT-COUNT)
049700             INSPECT RT-PROD-NAME-FOLD(WS-RT-COUNT) CONVERTING
049800                 "abcdefghijklmnopqrstuvwxyz"
049900                 TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050000             MOVE WS-QTY-DIGITS    TO RT-PROD-QTY(WS-RT-COUNT)
050100             IF  WS-QTY-SIGN-CHAR = "-"
050200                 COMPUTE RT-PROD-QTY(WS-RT-COUNT) =
050300                     RT-PROD-QTY(WS-RT-COUNT) * -1
050400             END-IF
050500             COMPUTE RT-PROD-PRICE(WS-RT-COUNT) =
050600                 WS-PRICE-WHOLE-DIGITS +
050700                     (WS-PRICE-DEC-DIGITS / 100)
050800             IF  WS-PRICE-SIGN-CHAR = "-"
050900                 COMPUTE RT-PROD-PRICE(WS-RT-COUNT) =
051000                     RT-PROD-PRICE(WS-RT-COUNT) * -1
051100             END-IF
051200         END-IF
051300     END-IF.
051400 400-LOAD-ONE-REPORT-RECORD-EXIT.
051500     EXIT.
051600******************************************************************
051700* 400-LEVEL - SORT
051800*-----------------------------------------------------------------
051900* ONE EXCHANGE-SORT PASS - COMPARE EVERY ADJACENT PAIR AND SWAP
052000* WHEN OUT OF ORDER FOR THE REQUESTED KEY/DIRECTION.
052100*-----------------------------------------------------------------
052200 400-SORT-ONE-PASS.
052300     SET WS-SWAP-WAS-MADE TO FALSE.
052400     IF  WS-RT-COUNT > 1
052500         PERFORM 450-COMPARE-AND-SWAP-PAIR
052600             VARYING RT-IDX FROM 1 BY 1
052700             UNTIL RT-IDX > WS-RT-COUNT - 1
052800     END-IF.
052900*-----------------------------------------------------------------
053000 450-COMPARE-AND-SWAP-PAIR.
053100     EVALUATE TRUE
053200         WHEN RC-SORT-NAME-ASCENDING
053300             IF  RT-PROD-NAME(RT-IDX) >
053400                 RT-PROD-NAME(RT-IDX + 1)
053500                 PERFORM 460-SWAP-TABLE-PAIR
053600             END-IF
053700         WHEN RC-SORT-NAME-DESCENDING
053800             IF  RT-PROD-NAME(RT-IDX) <
053900                 RT-PROD-NAME(RT-IDX + 1)
054000                 PERFORM 460-SWAP-TABLE-PAIR
054100             END-IF
054200         WHEN RC-SORT-PRICE-ASCENDING
054300             IF  RT-PROD-PRICE(RT-IDX) >
054400                 RT-PROD-PRICE(RT-IDX + 1)
054500                 PERFORM 460-SWAP-TABLE-PAIR
054600             END-IF
054700         WHEN RC-SORT-PRICE-DESCENDING
054800             IF  RT-PROD-PRICE(RT-IDX) <
054900                 RT-PROD-PRICE(RT-IDX + 1)
055000                 PERFORM 460-SWAP-TABLE-PAIR
055100             END-IF
055200         WHEN OTHER
055300             CONTINUE
055400     END-EVALUATE.
055500*-----------------------------------------------------------------
055600 460-SWAP-TABLE-PAIR.
055700     MOVE RT-ENTRY(RT-IDX)        TO WS-SORT-SWAP-AREA.
055800     MOVE RT-ENTRY(RT-IDX + 1)    TO RT-ENTRY(RT-IDX).
055900     MOVE WS-SORT-SWAP-AREA       TO RT-ENTRY(RT-IDX + 1).
056000     SET WS-SWAP-WAS-MADE TO TRUE.
056100******************************************************************
056200* 400-LEVEL - PRODUCT LISTING
056300*-----------------------------------------------------------------
056400 400-PRINT-LISTING-TITLE.
056500     MOVE WS-RUN-CCYY  TO DSP-YEAR  OF LISTING-TITLE-LINE.
056600     MOVE WS-RUN-MM    TO DSP-MONTH OF LISTING-TITLE-LINE.
056700     MOVE WS-RUN-DD    TO DSP-DAY   OF LISTING-TITLE-LINE.
056800     WRITE  INVENT-REPORT-LINE  FROM LISTING-TITLE-LINE
056900         AFTER ADVANCING 1 LINE.
057000*-----------------------------------------------------------------
057100 400-PRINT-LISTING-HEADER.
057200     WRITE  INVENT-REPORT-LINE  FROM LISTING-HEADER-LINE
057300         AFTER ADVANCING 2 LINES.
057400     WRITE  INVENT-REPORT-LINE  FROM LISTING-RULE-LINE.
057500*-----------------------------------------------------------------
057600 400-PRINT-LISTING-DETAIL.
057700     IF  WS-LINE-CNT > 10
057800         PERFORM 450-LISTING-PAGE-SKIP
057900     END-IF.
058000     MOVE RT-PROD-ID(RT-IDX)      TO LD-PROD-ID.
058100     MOVE RT-PROD-NAME(RT-IDX)    TO LD-PROD-NAME.
058200     MOVE RT-PROD-QTY(RT-IDX)     TO LD-PROD-QTY.
058300     MOVE RT-PROD-PRICE(RT-IDX)   TO LD-PROD-PRICE.
058400     WRITE  INVENT-REPORT-LINE    FROM LISTING-DETAIL-LINE.
058500     ADD  1 TO WS-LINE-CNT.
058600*-----------------------------------------------------------------
058700 450-LISTING-PAGE-SKIP.
058800     MOVE SPACES TO INVENT-REPORT-LINE.
058900     WRITE  INVENT-REPORT-LINE  AFTER ADVANCING PAGE.
059000     PERFORM 400-PRINT-LISTING-HEADER.
059100     MOVE ZERO TO WS-LINE-CNT.
059200*-----------------------------------------------------------------
059300 400-PRINT-LISTING-FOOTER.
059400     WRITE  INVENT-REPORT-LINE  FROM LISTING-RULE-LINE
059500         AFTER ADVANCING 1 LINE.
059600******************************************************************
059700* 400-LEVEL - SEARCH RESULTS
059800*-----------------------------------------------------------------
059900 400-PRINT-SEARCH-TITLE.
060000     MOVE RC-SEARCH-KEYWORD TO ST-KEYWORD.
060100     WRITE  INVENT-REPORT-LINE  FROM SEARCH-TITLE-LINE
060200         AFTER ADVANCING 3 LINES.
060300*-----------------------------------------------------------------
060400 400-PRINT-SEARCH-HEADER.
060500     WRITE  INVENT-REPORT-LINE  FROM SEARCH-HEADER-LINE
060600         AFTER ADVANCING 2 LINES.
060700     MOVE SPACES TO INVENT-REPORT-LINE.
060800     WRITE  INVENT-REPORT-LINE.
060900*-----------------------------------------------------------------
061000 400-SEARCH-ONE-TABLE-ENTRY.
061100     PERFORM 500-KEYWORD-MATCHES-NAME.
061200     IF  WS-SEARCH-MATCH-FOUND
061300         ADD 1 TO WS-MATCH-CNT
061400         MOVE RT-PROD-ID(RT-SCAN-IDX)    TO SD-PROD-ID
061500         MOVE RT-PROD-NAME(RT-SCAN-IDX)  TO SD-PROD-NAME
061600         MOVE RT-PROD-QTY(RT-SCAN-IDX)   TO SD-PROD-QTY
061700         MOVE RT-PROD-PRICE(RT-SCAN-IDX) TO SD-PROD-PRICE
061800         WRITE  INVENT-REPORT-LINE  FROM SEARCH-DETAIL-LINE
061900     END-IF.
062000*-----------------------------------------------------------------
062100 400-PRINT-SEARCH-NO-MATCH.
062200     WRITE  INVENT-REPORT-LINE  FROM SEARCH-NO-MATCH-LINE
062300         AFTER ADVANCING 1 LINE.
062400******************************************************************
062500* 400-LEVEL - SUMMARY REPORT
062600*-----------------------------------------------------------------
062700 400-ACCUMULATE-ONE-SUMMARY-ENTRY.
062800     MOVE  RT-PROD-QTY(RT-IDX)    TO LS-PROD-QTY.
062900     MOVE  RT-PROD-PRICE(RT-IDX)  TO LS-PROD-PRICE.
063000     CALL  "COMPUTE-VALUE"  USING LINK-PARAMETERS.
063100     ADD   RT-PROD-QTY(RT-IDX)    TO WS-GRAND-QTY.
063200     ADD   LS-EXT-VALUE           TO WS-GRAND-VALUE.
063300*-----------------------------------------------------------------
063400 400-PRINT-SUMMARY-LINES.
063500     MOVE WS-RT-COUNT       TO SM1-COUNT.
063600     MOVE WS-GRAND-QTY      TO SM2-QTY.
063700     MOVE WS-GRAND-VALUE    TO SM3-VALUE.
063800     WRITE  INVENT-REPORT-LINE  FROM SUMMARY-TITLE-LINE
063900         AFTER ADVANCING 3 LINES.
064000     WRITE  INVENT-REPORT-LINE  FROM SUMMARY-LINE-1
064100         AFTER ADVANCING 2 LINES.
064200     WRITE  INVENT-REPORT-LINE  FROM SUMMARY-LINE-2.
064300     WRITE  INVENT-REPORT-LINE  FROM SUMMARY-LINE-3.
064400******************************************************************
064500* 500-LEVEL - KEYWORD SEARCH SUPPORT
064600*-----------------------------------------------------------------
064700* FOLD THE REQUEST CARD'S KEYWORD TO UPPER CASE ONCE AND FIND
064800* ITS LENGTH (TRAILING-SPACE COUNT SUBTRACTED FROM 35).
064900*-----------------------------------------------------------------
065000 500-FOLD-KEYWORD-TO-UPPER.
065100     MOVE RC-SEARCH-KEYWORD TO WS-KEYWORD-FOLD.
065200     INSPECT WS-KEYWORD-FOLD CONVERTING
065300         "abcdefghijklmnopqrstuvwxyz"
065400         TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
065500     MOVE 35 TO WS-KEYWORD-LEN.
065600     PERFORM 550-TRIM-TRAILING-BLANK
065700         VARYING WS-KEYWORD-LEN FROM 35 BY -1
065800         UNTIL WS-KEYWORD-LEN = ZERO
065900         OR WS-KEYWORD-FOLD(WS-KEYWORD-LEN:1) NOT = SPACE.
066000*-----------------------------------------------------------------
066100 550-TRIM-TRAILING-BLANK.
066200     CONTINUE.
066300*-----------------------------------------------------------------
066400* SUBSTRING TEST - TRY EVERY STARTING POSITION IN THE FOLDED
066500* PRODUCT NAME UNTIL THE KEYWORD MATCHES OR NO POSITIONS ARE
066600* LEFT TO TRY.
066700*-----------------------------------------------------------------
066800 500-KEYWORD-MATCHES-NAME.
066900     MOVE "N" TO WS-MATCH-FOUND-SW.
067000     IF  WS-KEYWORD-LEN > ZERO
067100         COMPUTE WS-SCAN-LIMIT = 36 - WS-KEYWORD-LEN
067200         IF  WS-SCAN-LIMIT > ZERO
067300             PERFORM 560-TEST-ONE-START-POSITION
067400                 VARYING WS-SCAN-START FROM 1 BY 1
067500                 UNTIL WS-SCAN-START > WS-SCAN-LIMIT
067600                 OR WS-SEARCH-MATCH-FOUND
067700         END-IF
067800     END-IF.
067900*-----------------------------------------------------------------
068000 560-TEST-ONE-START-POSITION.
068100     IF  RT-PROD-NAME-FOLD(RT-SCAN-IDX)
068200             (WS-SCAN-START:WS-KEYWORD-LEN)
068300         = WS-KEYWORD-FOLD(1:WS-KEYWORD-LEN)
068400         MOVE "Y" TO WS-MATCH-FOUND-SW
068500     END-IF.

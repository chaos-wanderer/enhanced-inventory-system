000100******************************************************************
000200* PROGRAM:  COMPUTE-VALUE
000300* PURPOSE:  EXTENDED-VALUE SUBROUTINE FOR THE INVENTORY CONTROL
000400*           SYSTEM.  GIVEN A QUANTITY ON HAND AND A UNIT PRICE,
000500*           RETURNS THE EXTENDED INVENTORY VALUE ROUNDED TO THE
000600*           NEAREST CENT.  CALLED BY INVENTORY-REPORT DURING
000700*           SUMMARY REPORT ACCUMULATION, ONCE PER TABLE ENTRY.
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 COMPUTE-VALUE.
001200 AUTHOR.                     Donald R. Farrell.
001300 INSTALLATION.               MIDLAND SUPPLY CO. - DATA PROCESSING.
001400 DATE-WRITTEN.               MARCH 12, 1987.
001500 DATE-COMPILED.
001600 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
001700******************************************************************
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 03/12/87  DRF  ----    ORIGINAL PROGRAM - FLAT PIC 9 ARGUMENTS,
002100*                        UNSIGNED, NO ROUNDING OPTION.
002200* 09/08/88  DRF  RQ0388  CONVERTED QUANTITY AND PRICE TO SIGNED
002300*                        FIELDS SO BACK-ORDERED STOCK ON HAND
002400*                        DOES NOT ABEND THE CALLING PROGRAM.
002500* 11/14/90  PKS  RQ1190  ADDED ROUNDED PHRASE ON THE COMPUTE SO
002600*                        EXTENDED VALUE AGREES WITH THE PRICING
002700*                        DESK'S HAND CALCULATIONS TO THE PENNY.
002800* 04/02/93  R.H  RQ0493  WIDENED LS-EXT-VALUE TO S9(9)V9(2) - THE
002900*                        OLD S9(7)V9(2) OVERFLOWED ON THE SPRING
003000*                        CATALOG LOAD.
003100* 09/19/98  R.H  Y2K017  YEAR 2000 REVIEW - NO DATE FIELDS IN
003200*                        THIS PROGRAM, NO CHANGE REQUIRED.
003300* 01/06/99  R.H  Y2K017  YEAR 2000 SIGN-OFF FILED WITH AUDIT.
003400* 06/30/01  T.W   RQ0601  ADDED DEBUG-SWITCH/DEBUG-DATE-WORK SO
003500*                        A TRACE LINE CAN BE TURNED ON FROM JCL
003600*                        WITHOUT RECOMPILING.
003700* 02/11/03  T.W   RQ0203  ADDED ON SIZE ERROR ON THE EXTENDED-
003800*                        VALUE COMPUTE SO A RUNAWAY CATALOG LOAD
003900*                        CANNOT ABEND THE REPORT RUN THE WAY THE
004000*                        SPRING '93 OVERFLOW DID - ZEROES THE
004100*                        ENTRY AND SKIPS THE TRACE INSTEAD.
004200******************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            IBM-PC.
004700 OBJECT-COMPUTER.            IBM-PC.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000******************************************************************
005100 DATA                        DIVISION.
005200*-----------------------------------------------------------------
005300 WORKING-STORAGE             SECTION.
005400*-----------------------------------------------------------------
005500 77  WS-CALL-COUNT                    PIC S9(7) COMP VALUE ZERO.
005600 01  WS-SWITCHES.
005700     05  DEBUG-SWITCH                 PIC X(01) VALUE "N".
005800         88  DEBUG-TRACE-ON                     VALUE "Y".
005900     05  FILLER                       PIC X(04).
006000*-----------------------------------------------------------------
006100 01  WS-DEBUG-DATE-WORK.
006200     05  WS-DEBUG-YYYYMMDD             PIC 9(08).
006300     05  WS-DEBUG-DATE-R REDEFINES WS-DEBUG-YYYYMMDD.
006400         10  WS-DEBUG-CCYY             PIC 9(04).
006500         10  WS-DEBUG-MM               PIC 9(02).
006600         10  WS-DEBUG-DD               PIC 9(02).
006700     05  FILLER                       PIC X(06).
006800*-----------------------------------------------------------------
006900 01  WS-DEBUG-LINE.
007000     05  FILLER                       PIC X(08) VALUE "CMPVAL: ".
007100     05  WS-DEBUG-QTY-OUT              PIC -(4)9.
007200     05  FILLER                       PIC X(03) VALUE " X  ".
007300     05  WS-DEBUG-PRICE-OUT            PIC -(6)9.99.
007400     05  FILLER                       PIC X(03) VALUE " = ".
007500     05  WS-DEBUG-VALUE-OUT            PIC -(8)9.99.
007600     05  FILLER                       PIC X(20).
007700*-----------------------------------------------------------------
007800 LINKAGE                     SECTION.
007900*-----------------------------------------------------------------
008000 01  LINK-PARAMETERS.
008100     05  LS-PROD-QTY                  PIC S9(4).
008200     05  LS-PROD-QTY-ALT REDEFINES LS-PROD-QTY
008300                                      PIC S9(4) COMP.
008400     05  LS-PROD-PRICE                PIC S9(7)V9(2) COMP-3.
008500     05  LS-EXT-VALUE                  PIC S9(9)V9(2) COMP-3.
008600     05  LS-EXT-VALUE-ALT REDEFINES LS-EXT-VALUE
008700                                      PIC S9(11) COMP-3.
008800     05  FILLER                       PIC X(05).
008900******************************************************************
009000 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
009100*-----------------------------------------------------------------
009200* MAIN PROCEDURE - COMPUTE THE EXTENDED VALUE AND RETURN.  ON A
009300* SIZE ERROR (SEE RQ0203) THE ENTRY IS ZEROED AND CONTROL GOES
009400* STRAIGHT TO THE EXIT POINT - NO TRACE IS WRITTEN FOR A CALL
009500* THAT OVERFLOWED.
009600*-----------------------------------------------------------------
009700 100-COMPUTE-INVENTORY-VALUE.
009800     COMPUTE LS-EXT-VALUE ROUNDED =
009900         LS-PROD-QTY * LS-PROD-PRICE
010000         ON SIZE ERROR
010100             MOVE ZERO    TO LS-EXT-VALUE
010200             GO TO 100-EXIT-POINT
010300     END-COMPUTE.
010400     ADD  1  TO WS-CALL-COUNT.
010500     IF DEBUG-TRACE-ON
010600         PERFORM 200-DISPLAY-DEBUG-TRACE
010700             THRU 200-DISPLAY-DEBUG-TRACE-EXIT
010800     END-IF.
010900 100-EXIT-POINT.
011000     EXIT    PROGRAM.
011100*-----------------------------------------------------------------
011200* 06/01 - WRITTEN SO THE PRICING DESK CAN TURN ON A ONE-LINE
011300* TRACE OF EVERY CALL WITHOUT A RECOMPILE - SEE RQ0601.
011400*-----------------------------------------------------------------
011500 200-DISPLAY-DEBUG-TRACE.
011600     ACCEPT   WS-DEBUG-YYYYMMDD        FROM DATE YYYYMMDD.
011700     MOVE     LS-PROD-QTY              TO WS-DEBUG-QTY-OUT.
011800     MOVE     LS-PROD-PRICE            TO WS-DEBUG-PRICE-OUT.
011900     MOVE     LS-EXT-VALUE             TO WS-DEBUG-VALUE-OUT.
012000     DISPLAY  WS-DEBUG-LINE.
012100 200-DISPLAY-DEBUG-TRACE-EXIT.
012200     EXIT.

000100******************************************************************
000200* PROGRAM:  BATCH-UPDATE
000300* PURPOSE:  NIGHTLY MAINTENANCE RUN FOR THE INVENTORY CONTROL
000400*           SYSTEM.  LOADS THE PRODUCT MASTER INTO A WORKING
000500*           TABLE, APPLIES EVERY TRANSACTION ON THE COMMAND FILE
000600*           AGAINST THE TABLE (ADD/RENAME/REPRICE/SET-QTY/
000700*           INCREASE/DECREASE/REMOVE), LOGS THE RESULT OF EACH
000800*           ONE, AND REWRITES THE MASTER FROM THE TABLE AT
000900*           END-OF-JOB.  REPLACES THE OLD ON-LINE MENU - SEE
001000*           INSTALLATION NOTE BELOW.
001100*
001200* USED FILES
001300*    - PRODUCTS-FILE       (PRODUCT MASTER, COMMA-TEXT, IN/OUT)
001400*    - TRANSACTION-FILE    (MAINTENANCE COMMANDS, IN)
001500*    - TRANSACTION-LOG     (ACCEPT/REJECT NARRATIVE, OUT)
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 BATCH-UPDATE.
002000 AUTHOR.                     Donald R. Farrell.
002100 INSTALLATION.               MIDLAND SUPPLY CO. - DATA PROCESSING.
002200 DATE-WRITTEN.               MARCH 12, 1987.
002300 DATE-COMPILED.
002400 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT ONLY.
002500******************************************************************
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800* 03/12/87  DRF  ----    ORIGINAL PROGRAM.  BALANCE-LINE MATCH OF
002900*                        A SORTED MASTER AGAINST A SORTED
003000*                        TRANSACTION FILE, RECEIPT/SALE CODES
003100*                        ONLY.
003200* 07/21/89  DRF  RQ0789  REPLACED THE BALANCE-LINE MATCH WITH A
003300*                        TABLE LOOKUP AGAINST A MASTER HELD
003400*                        ENTIRELY IN WORKING STORAGE - THE SORT
003500*                        STEP AHEAD OF THIS PROGRAM WAS DROPPED
003600*                        FROM THE JCL BECAUSE OF JOB-CLASS
003700*                        DELAYS ON THIRD SHIFT.
003800* 02/14/91  PKS  RQ0191  ADDED ADD/REMOVE/RENAME/REPRICE COMMAND
003900*                        CODES (AD, RM, UN, UP) ON TOP OF THE
004000*                        OLD RECEIPT/SALE-ONLY TRANSACTION SET.
004100* 06/03/92  PKS  RQ0592  SPLIT THE OLD SINGLE RECEIPT/SALE CODE
004200*                        INTO UQ/IQ/DQ SO A TRANSACTION CAN SET
004300*                        AN ABSOLUTE QUANTITY, NOT JUST ADD OR
004400*                        SUBTRACT.
004500* 04/02/93  R.H  RQ0493  NEGATIVE OPERANDS ON UQ/IQ/DQ ARE NOW
004600*                        IGNORED RATHER THAN ABENDING WITH A
004700*                        SIZE ERROR - MATCHES THE EDIT RULE THE
004800*                        ON-LINE PROGRAM HAS ALWAYS USED.
004900* 11/30/95  R.H  RQ1195  ADDED TRANSACTION-LOG - AUDIT ASKED FOR
005000*                        A WRITTEN RECORD OF EVERY REJECTED
005100*                        TRANSACTION, NOT JUST A CONSOLE COUNT.
005200* 09/19/98  R.H  Y2K017  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
005300*                        FIELDS IN THIS PROGRAM, NO CHANGE
005400*                        REQUIRED.
005500* 01/06/99  R.H  Y2K017  YEAR 2000 SIGN-OFF FILED WITH AUDIT.
005600* 05/17/00  T.W  RQ0500  RAISED WS-PT-MAX-ENTRIES FROM 2000 TO
005700*                        9999 - SPRING CATALOG EXPANSION.
005800* 06/30/01  T.W  RQ0601  NAME AND ID FIELDS ARE NOW SANITIZED ON
005900*                        LOAD (TRIM, COLLAPSE BLANKS, STRIP BAD
006000*                        CHARACTERS) TO MATCH THE EDIT RULE IN
006100*                        THE ON-LINE PROGRAM'S INPUT SCREENS.
006200******************************************************************
006300 ENVIRONMENT                 DIVISION.
006400*-----------------------------------------------------------------
006500 CONFIGURATION               SECTION.
006600 SOURCE-COMPUTER.            IBM-PC.
006700 OBJECT-COMPUTER.            IBM-PC.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*-----------------------------------------------------------------
007100 INPUT-OUTPUT                SECTION.
007200 FILE-CONTROL.
007300     SELECT  PRODUCTS-FILE
007400             ASSIGN TO  PRODFILE
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS WS-PRODUCTS-FILE-STAT.
007700
007800     SELECT  TRANSACTION-FILE
007900             ASSIGN TO  TRANFILE
008000             ORGANIZATION IS SEQUENTIAL
008100             FILE STATUS IS WS-TRANSACTION-FILE-STAT.
008200
008300     SELECT  TRANSACTION-LOG
008400             ASSIGN TO  TRANLOG
008500             ORGANIZATION IS LINE SEQUENTIAL.
008600******************************************************************
008700 DATA                        DIVISION.
008800*-----------------------------------------------------------------
008900 FILE                        SECTION.
009000*    TWO RECORDS SHARE THE SAME STORAGE ON THIS FD - THE RAW
009100*    TEXT LINE USED BY UNSTRING/STRING BELOW, AND THE STRUCTURED
009200*    VIEW FROM PRODREC.cpy KEPT HERE FOR ANY PROGRAM THAT WANTS
009300*    TO READ THIS FILE WITHOUT GOING THROUGH THE SPLIT LOGIC.
009400 FD  PRODUCTS-FILE
009500     RECORD CONTAINS 100 CHARACTERS.
009600 01  PRODUCTS-CSV-LINE.
009700     05  FILLER                      PIC X(100).
009800     COPY "PRODREC.cpy".
009900
010000 FD  TRANSACTION-FILE
010100     RECORD CONTAINS 61 CHARACTERS
010200     DATA RECORD IS TRANSACTION-RECORD.
010300     COPY "TRANXREC.cpy".
010400
010500 FD  TRANSACTION-LOG
010600     RECORD CONTAINS 80 CHARACTERS
010700     DATA RECORD IS TRANSACTION-LOG-LINE.
010800 01  TRANSACTION-LOG-LINE.
010900     05  FILLER                      PIC X(80).
011000*-----------------------------------------------------------------
011100 WORKING-STORAGE             SECTION.
011200*-----------------------------------------------------------------
011300 77  WS-AD-REJECT-CNT                 PIC S9(7) COMP VALUE ZERO.
011400 01  WS-SWITCHES.
011500     05  WS-PRODUCTS-EOF-SW           PIC X(01) VALUE "N".
011600         88  WS-PRODUCTS-EOF                    VALUE "Y".
011700     05  WS-TRANSACTIONS-EOF-SW       PIC X(01) VALUE "N".
011800         88  WS-TRANSACTIONS-EOF                VALUE "Y".
011900     05  WS-PRODUCTS-FILE-OPEN-SW     PIC X(01) VALUE "Y".
012000         88  WS-PRODUCTS-FILE-OPENED            VALUE "Y".
012100     05  WS-FOUND-SW                  PIC X(01) VALUE "N".
012200         88  WS-ENTRY-FOUND                     VALUE "Y".
012300     05  FILLER                       PIC X(04).
012400*-----------------------------------------------------------------
012500 01  WS-FILE-STATUSES.
012600     05  WS-PRODUCTS-FILE-STAT        PIC X(02).
012700         88  WS-PRODUCTS-FILE-OK               VALUE "00".
012800         88  WS-PRODUCTS-FILE-NOT-FOUND        VALUE "35".
012900     05  WS-TRANSACTION-FILE-STAT     PIC X(02).
013000     05  FILLER                       PIC X(04).
013100*-----------------------------------------------------------------
013200 01  WS-COUNTERS-AND-SUBSCRIPTS COMP.
013300     05  WS-PT-COUNT                 PIC S9(4)    VALUE ZERO.
013400     05  WS-PT-MAX-ENTRIES            PIC S9(4)    VALUE 9999.
013500     05  WS-PT-SUBSCRIPT              PIC S9(4)    VALUE ZERO.
013600     05  WS-PT-FOUND-SUBSCRIPT        PIC S9(4)    VALUE ZERO.
013700     05  WS-PRODUCTS-READ-CNT         PIC S9(7)    VALUE ZERO.
013800     05  WS-PRODUCTS-SKIPPED-CNT      PIC S9(7)    VALUE ZERO.
013900     05  WS-TRANSACTIONS-READ-CNT     PIC S9(7)    VALUE ZERO.
014000     05  WS-FIELDS-FOUND              PIC S9(1)    VALUE ZERO.
014100     05  FILLER                       PIC S9(4)    VALUE ZERO.
014200*-----------------------------------------------------------------
014300 01  PRODUCT-TABLE.
014400     05  PT-ENTRY OCCURS 1 TO 9999 TIMES
014500             DEPENDING ON WS-PT-COUNT
014600             INDEXED BY PT-IDX.
014700         10  PT-PROD-ID                PIC X(10).
014800         10  PT-PROD-NAME               PIC X(35).
014900         10  PT-PROD-QTY                PIC S9(4).
015000         10  PT-PROD-PRICE              PIC S9(7)V9(2) COMP-3.
015100         10  FILLER                     PIC X(05).
015200*-----------------------------------------------------------------
015300*    CSV FIELD-SPLITTING WORK AREA - SEE 300-LOAD-ONE-PRODUCT
015400*    AND 300-SAVE-ONE-PRODUCT BELOW FOR THE CONVENTION USED ON
015500*    THE TEXT/NUMERIC BOUNDARY.
015600*-----------------------------------------------------------------
015700 01  WS-CSV-RAW-FIELDS.
015800     05  WS-RAW-ID                    PIC X(20).
015900     05  WS-RAW-NAME                  PIC X(35).
016000     05  WS-RAW-QTY-TEXT               PIC X(05).
016100     05  WS-RAW-PRICE-TEXT             PIC X(11).
016200     05  FILLER                       PIC X(05).
016300*-----------------------------------------------------------------
016400 01  WS-RAW-QTY-FIELDS REDEFINES WS-RAW-QTY-TEXT.
016500     05  WS-QTY-SIGN-CHAR             PIC X(01).
016600     05  WS-QTY-DIGITS                PIC 9(04).
016700*-----------------------------------------------------------------
016800 01  WS-RAW-PRICE-FIELDS REDEFINES WS-RAW-PRICE-TEXT.
016900     05  WS-PRICE-SIGN-CHAR           PIC X(01).
017000     05  WS-PRICE-WHOLE-DIGITS         PIC 9(07).
017100     05  WS-PRICE-DOT                 PIC X(01).
017200     05  WS-PRICE-DEC-DIGITS          PIC 9(02).
017300*-----------------------------------------------------------------
017400 01  WS-CSV-EDIT-FIELDS.
017500     05  WS-QTY-EDIT                  PIC -9999.
017600     05  WS-PRICE-EDIT                 PIC -9999999.99.
017700     05  FILLER                       PIC X(05).
017800*-----------------------------------------------------------------
017900 01  WS-SANITIZE-WORK.
018000     05  WS-SANITIZE-SOURCE            PIC X(35).
018100     05  WS-SANITIZE-RESULT            PIC X(35).
018200     05  WS-SANITIZE-LEN               PIC S9(4) COMP VALUE ZERO.
018300     05  WS-SANITIZE-OUT-LEN           PIC S9(4) COMP VALUE ZERO.
018400     05  WS-SANITIZE-POS               PIC S9(4) COMP VALUE ZERO.
018500     05  WS-LAST-WAS-SPACE-SW          PIC X(01) VALUE "N".
018600         88  WS-LAST-WAS-SPACE                  VALUE "Y".
018700     05  WS-ONE-CHAR                  PIC X(01).
018800     05  FILLER                       PIC X(04).
018900*-----------------------------------------------------------------
019000 01  WS-LOG-WORK.
019100     05  WS-LOG-ACTION                PIC X(10).
019200     05  WS-LOG-PROD-ID                PIC X(10).
019300     05  WS-LOG-REASON                 PIC X(50).
019400     05  FILLER                       PIC X(05).
019500*-----------------------------------------------------------------
019600 01  WS-RUN-DATE.
019700     05  WS-RUN-YYYYMMDD               PIC 9(08).
019800     05  WS-RUN-DATE-R REDEFINES WS-RUN-YYYYMMDD.
019900         10  WS-RUN-CCYY               PIC 9(04).
020000         10  WS-RUN-MM                 PIC 9(02).
020100         10  WS-RUN-DD                 PIC 9(02).
020200     05  FILLER                       PIC X(06).
020300******************************************************************
020400 PROCEDURE                   DIVISION.
020500*-----------------------------------------------------------------
020600* MAIN PROCEDURE
020700*-----------------------------------------------------------------
020800 100-BATCH-UPDATE.
020900     PERFORM 200-INITIATE-BATCH-UPDATE.
021000     PERFORM 200-APPLY-TRANSACTIONS
021100             UNTIL WS-TRANSACTIONS-EOF.
021200     PERFORM 200-TERMINATE-BATCH-UPDATE.
021300     STOP RUN.
021400*-----------------------------------------------------------------
021500* OPEN FILES, LOAD THE PRODUCT MASTER INTO THE WORKING TABLE,
021600* THEN POSITION THE TRANSACTION FILE FOR THE MAIN LOOP.
021700*-----------------------------------------------------------------
021800 200-INITIATE-BATCH-UPDATE.
021900     PERFORM 300-OPEN-PRODUCTS-FOR-LOAD.
022000     PERFORM 300-LOAD-PRODUCT-MASTER.
022100     PERFORM 300-OPEN-TRANSACTION-FILES.
022200     PERFORM 300-READ-TRANSACTION-FILE.
022300*-----------------------------------------------------------------
022400* ONE PASS OF THE MAIN LOOP - APPLY ONE TRANSACTION AND MOVE ON.
022500*-----------------------------------------------------------------
022600 200-APPLY-TRANSACTIONS.
022700     PERFORM 300-PROCESS-ONE-TRANSACTION.
022800     PERFORM 300-READ-TRANSACTION-FILE.
022900*-----------------------------------------------------------------
023000* END OF JOB - REWRITE THE MASTER FROM THE TABLE, CLOSE UP, AND
023100* TELL THE CONSOLE HOW MANY RECORDS MOVED.
023200*-----------------------------------------------------------------
023300 200-TERMINATE-BATCH-UPDATE.
023400     PERFORM 300-CLOSE-TRANSACTION-FILES.
023500     PERFORM 300-OPEN-PRODUCTS-FOR-SAVE.
023600     PERFORM 300-SAVE-PRODUCT-MASTER.
023700     PERFORM 300-CLOSE-PRODUCTS-FILE.
023800     PERFORM 300-DISPLAY-END-OF-JOB-COUNTS.
023900******************************************************************
024000* 300-LEVEL - FILE HANDLING AND THE LOAD/SAVE DRIVERS
024100*-----------------------------------------------------------------
024200 300-OPEN-PRODUCTS-FOR-LOAD.
024300     OPEN  INPUT  PRODUCTS-FILE.
024400     IF  WS-PRODUCTS-FILE-NOT-FOUND
024500         DISPLAY "WARNING - PRODUCTS-FILE NOT FOUND, "
024600             "STARTING WITH AN EMPTY INVENTORY TABLE"
024700         MOVE "N" TO WS-PRODUCTS-FILE-OPEN-SW
024800     ELSE
024900         IF NOT WS-PRODUCTS-FILE-OK
025000             DISPLAY "WARNING - PRODUCTS-FILE OPEN STATUS "
025100                 WS-PRODUCTS-FILE-STAT
025200                 ", STARTING WITH AN EMPTY INVENTORY TABLE"
025300             MOVE "N" TO WS-PRODUCTS-FILE-OPEN-SW
025400         END-IF
025500     END-IF.
025600*-----------------------------------------------------------------
025700* LOAD THE PRODUCT MASTER INTO PRODUCT-TABLE BEFORE ANY
025800* TRANSACTION IS APPLIED.
025900*-----------------------------------------------------------------
026000 300-LOAD-PRODUCT-MASTER.
026100     IF  WS-PRODUCTS-FILE-OPENED
026200         MOVE "N" TO WS-PRODUCTS-EOF-SW
026300         PERFORM 400-READ-PRODUCTS-CSV-LINE
026400         PERFORM 400-LOAD-ONE-PRODUCT-RECORD
026500             UNTIL WS-PRODUCTS-EOF
026600     END-IF.
026700*-----------------------------------------------------------------
026800 300-OPEN-TRANSACTION-FILES.
026900     OPEN  INPUT   TRANSACTION-FILE.
027000     OPEN  OUTPUT  TRANSACTION-LOG.
027100     ACCEPT  WS-RUN-YYYYMMDD  FROM DATE YYYYMMDD.
027200*-----------------------------------------------------------------
027300 300-READ-TRANSACTION-FILE.
027400     READ  TRANSACTION-FILE
027500         AT END      SET  WS-TRANSACTIONS-EOF      TO TRUE
027600         NOT AT END  ADD  1 TO WS-TRANSACTIONS-READ-CNT
027700     END-READ.
027800*-----------------------------------------------------------------
027900 300-PROCESS-ONE-TRANSACTION.
028000     EVALUATE TRUE
028100         WHEN TX-IS-ADD
028200             PERFORM 400-DO-AD-TRANSACTION
028300                 THRU 400-DO-AD-TRANSACTION-EXIT
028400         WHEN TX-IS-UPDATE-NAME
028500             PERFORM 400-DO-UN-TRANSACTION
028600         WHEN TX-IS-UPDATE-PRICE
028700             PERFORM 400-DO-UP-TRANSACTION
028800         WHEN TX-IS-SET-QTY
028900             PERFORM 400-DO-UQ-TRANSACTION
029000         WHEN TX-IS-INCREASE-QTY
029100             PERFORM 400-DO-IQ-TRANSACTION
029200         WHEN TX-IS-DECREASE-QTY
029300             PERFORM 400-DO-DQ-TRANSACTION
029400         WHEN TX-IS-REMOVE
029500             PERFORM 400-DO-RM-TRANSACTION
029600         WHEN OTHER
029700             MOVE "REJECTED" TO WS-LOG-ACTION
029800             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
029900             MOVE "UNRECOGNIZED TRANSACTION CODE"
030000                 TO WS-LOG-REASON
030100             PERFORM 400-WRITE-TRANSACTION-LOG-LINE
030200     END-EVALUATE.
030300*-----------------------------------------------------------------
030400 300-CLOSE-TRANSACTION-FILES.
030500     CLOSE  TRANSACTION-FILE
030600            TRANSACTION-LOG.
030700*-----------------------------------------------------------------
030800 300-OPEN-PRODUCTS-FOR-SAVE.
030900     CLOSE  PRODUCTS-FILE.
031000     OPEN  OUTPUT  PRODUCTS-FILE.
031100*-----------------------------------------------------------------
031200* REWRITE PRODUCTS-FILE FROM THE TABLE, TABLE ORDER,
031300* UNCONDITIONALLY, EVEN IF NO TRANSACTIONS CHANGED IT.
031400*-----------------------------------------------------------------
031500 300-SAVE-PRODUCT-MASTER.
031600     PERFORM 400-SAVE-ONE-PRODUCT-RECORD
031700         VARYING PT-IDX FROM 1 BY 1
031800         UNTIL PT-IDX > WS-PT-COUNT.
031900*-----------------------------------------------------------------
032000 300-CLOSE-PRODUCTS-FILE.
032100     CLOSE  PRODUCTS-FILE.
032200*-----------------------------------------------------------------
032300 300-DISPLAY-END-OF-JOB-COUNTS.
032400     DISPLAY "BATCH-UPDATE COMPLETE - "
032500         WS-PRODUCTS-READ-CNT " LOADED, "
032600         WS-PRODUCTS-SKIPPED-CNT " SKIPPED, "
032700         WS-TRANSACTIONS-READ-CNT " TRANSACTIONS, "
032800         WS-AD-REJECT-CNT " ADDS REJECTED ON PRICE, "
032900         WS-PT-COUNT " ON FILE AT CLOSE.".
033000******************************************************************
033100* 400-LEVEL - LOAD
033200*-----------------------------------------------------------------
033300 400-READ-PRODUCTS-CSV-LINE.
033400     READ  PRODUCTS-FILE
033500         AT END      SET  WS-PRODUCTS-EOF  TO TRUE
033600     END-READ.
033700*-----------------------------------------------------------------
033800* SKIP BLANK LINES AND LINES WITH FEWER THAN FOUR FIELDS, SPLIT
033900* THE REST INTO THE RAW-FIELD WORK AREA, SANITIZE AND CONVERT,
034000* THEN INSERT INTO THE TABLE UNLESS THE ID IS ALREADY THERE.
034100*-----------------------------------------------------------------
034200 400-LOAD-ONE-PRODUCT-RECORD.
034300     IF  PRODUCTS-CSV-LINE NOT = SPACES
034400         MOVE SPACES TO WS-RAW-ID WS-RAW-NAME
034500                        WS-RAW-QTY-TEXT WS-RAW-PRICE-TEXT
034600         MOVE ZERO   TO WS-FIELDS-FOUND
034700         UNSTRING PRODUCTS-CSV-LINE DELIMITED BY ","
034800             INTO WS-RAW-ID, WS-RAW-NAME,
034900                  WS-RAW-QTY-TEXT, WS-RAW-PRICE-TEXT
035000             TALLYING IN WS-FIELDS-FOUND
035100         END-UNSTRING
035200         IF  WS-FIELDS-FOUND < 4
035300             ADD 1 TO WS-PRODUCTS-SKIPPED-CNT
035400         ELSE
035500             PERFORM 500-SANITIZE-ID-FIELD
035600             PERFORM 500-DECODE-QTY-FIELD
035700             PERFORM 500-DECODE-PRICE-FIELD
035800             PERFORM 400-INSERT-LOADED-PRODUCT
035900         END-IF
036000     END-IF.
036100*-----------------------------------------------------------------
036200* ADDPRODUCT() ON A DUPLICATE ID FAILS SILENTLY - KEEP THE
036300* FIRST OCCURRENCE ONLY.
036400*-----------------------------------------------------------------
036500 400-INSERT-LOADED-PRODUCT.
036600     PERFORM 600-SEARCH-PRODUCT-TABLE.
036700     IF  NOT WS-ENTRY-FOUND
036800         ADD 1 TO WS-PT-COUNT
036900         ADD 1 TO WS-PRODUCTS-READ-CNT
037000         MOVE WS-RAW-ID              TO PT-PROD-ID(WS-PT-COUNT)
037100         MOVE WS-RAW-NAME            TO PT-PROD-NAME(WS-PT-COUNT)
037200         MOVE WS-QTY-DIGITS          TO PT-PROD-QTY(WS-PT-COUNT)
037300         IF  WS-QTY-SIGN-CHAR = "-"
037400             COMPUTE PT-PROD-QTY(WS-PT-COUNT) =
037500                 PT-PROD-QTY(WS-PT-COUNT) * -1
037600         END-IF
037700         COMPUTE PT-PROD-PRICE(WS-PT-COUNT) =
037800             WS-PRICE-WHOLE-DIGITS + (WS-PRICE-DEC-DIGITS / 100)
037900         IF  WS-PRICE-SIGN-CHAR = "-"
038000             COMPUTE PT-PROD-PRICE(WS-PT-COUNT) =
038100                 PT-PROD-PRICE(WS-PT-COUNT) * -1
038200         END-IF
038300     ELSE
038400         ADD 1 TO WS-PRODUCTS-SKIPPED-CNT
038500     END-IF.
038600******************************************************************
038700* 400-LEVEL - SAVE
038800*-----------------------------------------------------------------
038900 400-SAVE-ONE-PRODUCT-RECORD.
039000     MOVE  PT-PROD-QTY(PT-IDX)       TO WS-QTY-EDIT.
039100     MOVE  PT-PROD-PRICE(PT-IDX)     TO WS-PRICE-EDIT.
039200     STRING  PT-PROD-ID(PT-IDX)   DELIMITED BY SIZE
039300             ","                  DELIMITED BY SIZE
039400             PT-PROD-NAME(PT-IDX) DELIMITED BY SIZE
039500             ","                  DELIMITED BY SIZE
039600             WS-QTY-EDIT           DELIMITED BY SIZE
039700             ","                  DELIMITED BY SIZE
039800             WS-PRICE-EDIT         DELIMITED BY SIZE
039900         INTO  PRODUCTS-CSV-LINE.
040000     WRITE  PRODUCTS-CSV-LINE.
040100******************************************************************
040200* 400-LEVEL - TRANSACTION HANDLING
040300*-----------------------------------------------------------------
040400* AD - ADD A PRODUCT.  REJECT A DUPLICATE ID OR A NEGATIVE
040500* PRICE WITHOUT CHANGING THE TABLE.
040600*-----------------------------------------------------------------
040700 400-DO-AD-TRANSACTION.
040800     IF  TX-TXN-PRICE < ZERO
040900         GO TO 400-DO-AD-REJECT-PRICE
041000     END-IF.
041100     MOVE TX-PROD-ID TO WS-RAW-ID.
041200     PERFORM 500-SANITIZE-ID-FIELD.
041300     PERFORM 600-SEARCH-PRODUCT-TABLE.
041400     IF  WS-ENTRY-FOUND
041500         MOVE "REJECTED" TO WS-LOG-ACTION
041600         MOVE TX-PROD-ID TO WS-LOG-PROD-ID
041700         MOVE "PRODUCT ALREADY EXISTS" TO WS-LOG-REASON
041800         PERFORM 400-WRITE-TRANSACTION-LOG-LINE
041900         GO TO 400-DO-AD-TRANSACTION-EXIT
042000     END-IF.
042100     ADD 1 TO WS-PT-COUNT.
042200     MOVE WS-RAW-ID         TO PT-PROD-ID(WS-PT-COUNT).
042300     MOVE TX-PROD-NAME      TO WS-SANITIZE-SOURCE.
042400     PERFORM 500-SANITIZE-NAME-FIELD.
042500     MOVE WS-SANITIZE-RESULT
042600                            TO PT-PROD-NAME(WS-PT-COUNT).
042700     MOVE TX-TXN-QTY         TO PT-PROD-QTY(WS-PT-COUNT).
042800     MOVE TX-TXN-PRICE       TO PT-PROD-PRICE(WS-PT-COUNT).
042900     MOVE "ACCEPTED" TO WS-LOG-ACTION.
043000     MOVE TX-PROD-ID TO WS-LOG-PROD-ID.
043100     MOVE "PRODUCT ADDED" TO WS-LOG-REASON.
043200     PERFORM 400-WRITE-TRANSACTION-LOG-LINE.
043300     GO TO 400-DO-AD-TRANSACTION-EXIT.
043400*-----------------------------------------------------------------
043500* NEGATIVE-PRICE REJECT PATH - ENTERED BY GO TO ABOVE, NEVER
043600* FALLEN INTO, SO THE ACCEPT NARRATIVE ABOVE NEVER DOUBLE-LOGS.
043700*-----------------------------------------------------------------
043800 400-DO-AD-REJECT-PRICE.
043900     ADD  1  TO WS-AD-REJECT-CNT.
044000     MOVE "REJECTED" TO WS-LOG-ACTION.
044100     MOVE TX-PROD-ID TO WS-LOG-PROD-ID.
044200     MOVE "NEGATIVE PRICE ON ADD - REJECTED"
044300         TO WS-LOG-REASON.
044400     PERFORM 400-WRITE-TRANSACTION-LOG-LINE.
044500 400-DO-AD-TRANSACTION-EXIT.
044600     EXIT.
044700*-----------------------------------------------------------------
044800* UN - UPDATE NAME.  A BLANK SANITIZED NAME IS A NO-OP.
044900*-----------------------------------------------------------------
045000 400-DO-UN-TRANSACTION.
045100     PERFORM 400-FIND-TRANSACTION-PRODUCT.
045200     IF  WS-ENTRY-FOUND
045300         MOVE TX-PROD-NAME TO WS-SANITIZE-SOURCE
045400         PERFORM 500-SANITIZE-NAME-FIELD
045500         IF  WS-SANITIZE-RESULT = SPACES
045600             MOVE "SKIPPED" TO WS-LOG-ACTION
045700             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
045800             MOVE "BLANK NAME SUPPLIED - NO CHANGE"
045900                 TO WS-LOG-REASON
046000         ELSE
046100             MOVE WS-SANITIZE-RESULT
046200                 TO PT-PROD-NAME(WS-PT-FOUND-SUBSCRIPT)
046300             MOVE "ACCEPTED" TO WS-LOG-ACTION
046400             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
046500             MOVE "NAME UPDATED" TO WS-LOG-REASON
046600         END-IF
046700     END-IF.
046800     PERFORM 400-WRITE-TRANSACTION-LOG-LINE.
046900*-----------------------------------------------------------------
047000* UP - UPDATE PRICE.  NEGATIVE PRICE IS REJECTED.
047100*-----------------------------------------------------------------
047200 400-DO-UP-TRANSACTION.
047300     PERFORM 400-FIND-TRANSACTION-PRODUCT.
047400     IF  WS-ENTRY-FOUND
047500         IF  TX-TXN-PRICE < ZERO
047600             MOVE "REJECTED" TO WS-LOG-ACTION
047700             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
047800             MOVE "NEGATIVE PRICE - REJECTED" TO WS-LOG-REASON
047900         ELSE
048000             MOVE TX-TXN-PRICE
048100                 TO PT-PROD-PRICE(WS-PT-FOUND-SUBSCRIPT)
048200             MOVE "ACCEPTED" TO WS-LOG-ACTION
048300             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
048400             MOVE "PRICE UPDATED" TO WS-LOG-REASON
048500         END-IF
048600     END-IF.
048700     PERFORM 400-WRITE-TRANSACTION-LOG-LINE.
048800*-----------------------------------------------------------------
048900* UQ - SET QUANTITY ABSOLUTE.  NEGATIVE OPERAND IS IGNORED.
049000*-----------------------------------------------------------------
049100 400-DO-UQ-TRANSACTION.
049200     PERFORM 400-FIND-TRANSACTION-PRODUCT.
049300     IF  WS-ENTRY-FOUND
049400         IF  TX-TXN-QTY < ZERO
049500             MOVE "IGNORED" TO WS-LOG-ACTION
049600             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
049700             MOVE "NEGATIVE QUANTITY - NO CHANGE"
049800                 TO WS-LOG-REASON
049900         ELSE
050000             MOVE TX-TXN-QTY
050100                 TO PT-PROD-QTY(WS-PT-FOUND-SUBSCRIPT)
050200             MOVE "ACCEPTED" TO WS-LOG-ACTION
050300             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
050400             MOVE "QUANTITY SET" TO WS-LOG-REASON
050500         END-IF
050600     END-IF.
050700     PERFORM 400-WRITE-TRANSACTION-LOG-LINE.
050800*-----------------------------------------------------------------
050900* IQ - INCREASE QUANTITY.  NEGATIVE OPERAND IS IGNORED.
051000*-----------------------------------------------------------------
051100 400-DO-IQ-TRANSACTION.
051200     PERFORM 400-FIND-TRANSACTION-PRODUCT.
051300     IF  WS-ENTRY-FOUND
051400         IF  TX-TXN-QTY < ZERO
051500             MOVE "IGNORED" TO WS-LOG-ACTION
051600             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
051700             MOVE "NEGATIVE QUANTITY - NO CHANGE"
051800                 TO WS-LOG-REASON
051900         ELSE
052000             ADD  TX-TXN-QTY
052100                 TO PT-PROD-QTY(WS-PT-FOUND-SUBSCRIPT)
052200             MOVE "ACCEPTED" TO WS-LOG-ACTION
052300             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
052400             MOVE "QUANTITY INCREASED" TO WS-LOG-REASON
052500         END-IF
052600     END-IF.
052700     PERFORM 400-WRITE-TRANSACTION-LOG-LINE.
052800*-----------------------------------------------------------------
052900* DQ - DECREASE QUANTITY.  NEGATIVE OPERAND IS IGNORED, BUT THE
053000* RESULTING QUANTITY IS NOT FLOORED AT ZERO - MATCHES THE OLD
053100* ON-LINE PROGRAM, WHICH NEVER CHECKED FOR A SHORT SHELF.
053200*-----------------------------------------------------------------
053300 400-DO-DQ-TRANSACTION.
053400     PERFORM 400-FIND-TRANSACTION-PRODUCT.
053500     IF  WS-ENTRY-FOUND
053600         IF  TX-TXN-QTY < ZERO
053700             MOVE "IGNORED" TO WS-LOG-ACTION
053800             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
053900             MOVE "NEGATIVE QUANTITY - NO CHANGE"
054000                 TO WS-LOG-REASON
054100         ELSE
054200             SUBTRACT  TX-TXN-QTY
054300                 FROM PT-PROD-QTY(WS-PT-FOUND-SUBSCRIPT)
054400             MOVE "ACCEPTED" TO WS-LOG-ACTION
054500             MOVE TX-PROD-ID TO WS-LOG-PROD-ID
054600             MOVE "QUANTITY DECREASED" TO WS-LOG-REASON
054700         END-IF
054800     END-IF.
054900     PERFORM 400-WRITE-TRANSACTION-LOG-LINE.
055000*-----------------------------------------------------------------
055100* RM - REMOVE A PRODUCT.  COMPACT THE TABLE SO ORDER IS KEPT.
055200*-----------------------------------------------------------------
055300 400-DO-RM-TRANSACTION.
055400     PERFORM 400-FIND-TRANSACTION-PRODUCT.
055500     IF  WS-ENTRY-FOUND
055600         PERFORM 400-COMPACT-PRODUCT-TABLE
055700         MOVE "ACCEPTED" TO WS-LOG-ACTION
055800         MOVE TX-PROD-ID TO WS-LOG-PROD-ID
055900         MOVE "PRODUCT REMOVED" TO WS-LOG-REASON
056000     ELSE
056100         MOVE "REJECTED" TO WS-LOG-ACTION
056200         MOVE TX-PROD-ID TO WS-LOG-PROD-ID
056300         MOVE "PRODUCT DOES NOT EXIST IN THE INVENTORY"
056400             TO WS-LOG-REASON
056500     END-IF.
056600     PERFORM 400-WRITE-TRANSACTION-LOG-LINE.
056700*-----------------------------------------------------------------
056800* LOOK UP TX-PROD-ID, LOG "PRODUCT NOT FOUND" WHEN MISSING SO
056900* EVERY CALLING PARAGRAPH SHARES ONE NOT-FOUND MESSAGE.
057000*-----------------------------------------------------------------
057100 400-FIND-TRANSACTION-PRODUCT.
057200     MOVE TX-PROD-ID TO WS-RAW-ID.
057300     PERFORM 500-SANITIZE-ID-FIELD.
057400     PERFORM 600-SEARCH-PRODUCT-TABLE.
057500     IF  NOT WS-ENTRY-FOUND
057600         MOVE "REJECTED" TO WS-LOG-ACTION
057700         MOVE TX-PROD-ID TO WS-LOG-PROD-ID
057800         MOVE "PRODUCT NOT FOUND" TO WS-LOG-REASON
057900     END-IF.
058000*-----------------------------------------------------------------
058100 400-COMPACT-PRODUCT-TABLE.
058200     PERFORM 450-SHIFT-ONE-TABLE-ENTRY
058300         VARYING WS-PT-SUBSCRIPT FROM WS-PT-FOUND-SUBSCRIPT
058400         BY 1
058500         UNTIL WS-PT-SUBSCRIPT NOT < WS-PT-COUNT.
058600     SUBTRACT 1 FROM WS-PT-COUNT.
058700*-----------------------------------------------------------------
058800* SHIFT ONE ENTRY DOWN ONE SLOT - CALLED ONCE PER SUBSCRIPT BY
058900* THE VARYING PERFORM ABOVE TO CLOSE THE GAP LEFT BY A REMOVE.
059000*-----------------------------------------------------------------
059100 450-SHIFT-ONE-TABLE-ENTRY.
059200     MOVE PT-ENTRY(WS-PT-SUBSCRIPT + 1)
059300         TO PT-ENTRY(WS-PT-SUBSCRIPT).
059400*-----------------------------------------------------------------
059500 400-WRITE-TRANSACTION-LOG-LINE.
059600     MOVE SPACES TO TRANSACTION-LOG-LINE.
059700     STRING  WS-LOG-ACTION   DELIMITED BY SIZE
059800             " "             DELIMITED BY SIZE
059900             WS-LOG-PROD-ID  DELIMITED BY SIZE
060000             " - "           DELIMITED BY SIZE
060100             WS-LOG-REASON   DELIMITED BY SIZE
060200         INTO  TRANSACTION-LOG-LINE.
060300     WRITE  TRANSACTION-LOG-LINE.
060400******************************************************************
060500* 500-LEVEL - FIELD CONVERSION AND SANITIZING
060600*-----------------------------------------------------------------
060700* LOAD-TIME QUANTITY DECODE - SEE THE SIGN/DIGITS REDEFINITION
060800* OF WS-RAW-QTY-TEXT ABOVE.  THIS PROGRAM WRITES PRODUCTS-FILE
060900* IN THE SAME LAYOUT, SO LOAD AND SAVE ALWAYS AGREE.
061000*-----------------------------------------------------------------
061100 500-DECODE-QTY-FIELD.
061200     CONTINUE.
061300*-----------------------------------------------------------------
061400 500-DECODE-PRICE-FIELD.
061500     CONTINUE.
061600*-----------------------------------------------------------------
061700* ID SANITIZING - TRIM, COLLAPSE INTERNAL BLANKS, STRIP ANY
061800* CHARACTER THAT IS NOT ALPHANUMERIC/BLANK/HYPHEN/BRACKET, AND
061900* FOLD TO LOWER CASE.  A RESULT OF ALL SPACES MEANS "NO ID".
062000*-----------------------------------------------------------------
062100 500-SANITIZE-ID-FIELD.
062200     MOVE WS-RAW-ID        TO WS-SANITIZE-SOURCE.
062300     PERFORM 500-SANITIZE-NAME-FIELD.
062400     INSPECT WS-SANITIZE-RESULT CONVERTING
062500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
062600         TO  "abcdefghijklmnopqrstuvwxyz".
062700     MOVE WS-SANITIZE-RESULT(1:20) TO WS-RAW-ID.
062800*-----------------------------------------------------------------
062900* NAME SANITIZING - TRIM LEADING/TRAILING SPACE, COLLAPSE
063000* RUNS OF INTERNAL WHITE SPACE TO ONE SPACE, STRIP ANY CHARACTER
063100* THAT IS NOT ALPHANUMERIC, SPACE, HYPHEN, BRACKET OR PAREN.
063200* CASE IS LEFT ALONE FOR NAMES - ONLY SANITIZE-ID-FIELD FOLDS.
063300*-----------------------------------------------------------------
063400 500-SANITIZE-NAME-FIELD.
063500     MOVE SPACES TO WS-SANITIZE-RESULT.
063600     MOVE ZERO   TO WS-SANITIZE-OUT-LEN.
063700     MOVE "Y"    TO WS-LAST-WAS-SPACE-SW.
063800     PERFORM 550-SANITIZE-ONE-CHARACTER
063900         VARYING WS-SANITIZE-POS FROM 1 BY 1
064000         UNTIL WS-SANITIZE-POS > 35.
064100     IF  WS-SANITIZE-OUT-LEN > 0
064200     AND WS-SANITIZE-RESULT(WS-SANITIZE-OUT-LEN:1) = SPACE
064300         SUBTRACT 1 FROM WS-SANITIZE-OUT-LEN
064400     END-IF.
064500*-----------------------------------------------------------------
064600* TEST AND COPY ONE SOURCE CHARACTER - CALLED ONCE PER POSITION
064700* BY THE VARYING PERFORM ABOVE.
064800*-----------------------------------------------------------------
064900 550-SANITIZE-ONE-CHARACTER.
065000     MOVE WS-SANITIZE-SOURCE(WS-SANITIZE-POS:1)
065100         TO WS-ONE-CHAR.
065200     IF  (WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z")
065300     OR  (WS-ONE-CHAR >= "a" AND WS-ONE-CHAR <= "z")
065400     OR  (WS-ONE-CHAR >= "0" AND WS-ONE-CHAR <= "9")
065500     OR   WS-ONE-CHAR = "-" OR WS-ONE-CHAR = "["
065600     OR   WS-ONE-CHAR = "]" OR WS-ONE-CHAR = "("
065700     OR   WS-ONE-CHAR = ")"
065800         ADD 1 TO WS-SANITIZE-OUT-LEN
065900         MOVE WS-ONE-CHAR
066000             TO WS-SANITIZE-RESULT(WS-SANITIZE-OUT-LEN:1)
066100         MOVE "N" TO WS-LAST-WAS-SPACE-SW
066200     ELSE
066300         IF  WS-ONE-CHAR = SPACE
066400             IF  NOT WS-LAST-WAS-SPACE
066500             AND WS-SANITIZE-OUT-LEN > 0
066600                 ADD 1 TO WS-SANITIZE-OUT-LEN
066700                 MOVE SPACE
066800                   TO WS-SANITIZE-RESULT(WS-SANITIZE-OUT-LEN:1)
066900             END-IF
067000             MOVE "Y" TO WS-LAST-WAS-SPACE-SW
067100         END-IF
067200     END-IF.
067300******************************************************************
067400* 600-LEVEL - TABLE SEARCH
067500*-----------------------------------------------------------------
067600* LINEAR SEARCH FOR WS-RAW-ID IN THE TABLE - THE TABLE IS NOT
067700* KEPT IN KEY ORDER (INSERTS GO ON THE END) SO SEARCH ALL IS NOT
067800* USABLE HERE.
067900*-----------------------------------------------------------------
068000 600-SEARCH-PRODUCT-TABLE.
068100     MOVE "N" TO WS-FOUND-SW.
068200     MOVE ZERO TO WS-PT-FOUND-SUBSCRIPT.
068300     IF  WS-PT-COUNT > ZERO
068400         SET PT-IDX TO 1
068500         SEARCH PT-ENTRY
068600             AT END
068700                 CONTINUE
068800             WHEN PT-PROD-ID(PT-IDX) = WS-RAW-ID(1:10)
068900                 MOVE "Y" TO WS-FOUND-SW
069000                 SET WS-PT-FOUND-SUBSCRIPT TO PT-IDX
069100         END-SEARCH
069200     END-IF.
